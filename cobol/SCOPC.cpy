000100*---------------------------------------------------------------*
000200* SCOPC    -- SCOPUS EXPORT RECORD LAYOUT
000300*             ONE ENTRY PER ARTICLE EXPORTED FROM THE CITATION
000400*             DATABASE FEED.  FIELD WIDTHS ARE THE BATCH
000500*             CONTRACT -- THE FEED ITSELF CARRIES NO FIXED
000600*             WIDTHS, SO THESE ARE MAINTAINED HERE.
000700*---------------------------------------------------------------*
000800 01  SCOPUS-RECORD.
000900     05  SC-AUTHORS                  PIC X(200).
001000     05  SC-AUTHOR-FULL-NAMES        PIC X(400).
001100     05  SC-AUTHORS-WITH-AFFIL       PIC X(1000).
001200     05  SC-TITLE                    PIC X(300).
001300     05  SC-YEAR                     PIC 9(04).
001400     05  SC-YEAR-R REDEFINES SC-YEAR PIC X(04).
001500     05  SC-SOURCE-TITLE             PIC X(150).
001600     05  SC-VOLUME                   PIC X(10).
001700     05  SC-ISSUE                    PIC X(10).
001800     05  SC-ART-NO                   PIC X(15).
001900     05  SC-PAGE-START                PIC X(10).
002000     05  SC-PAGE-END                 PIC X(10).
002100     05  SC-PAGE-COUNT               PIC X(05).
002200     05  FILLER                      PIC X(15).
