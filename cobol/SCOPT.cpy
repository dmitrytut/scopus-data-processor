000100*---------------------------------------------------------------*
000200* SCOPT    -- WORKING-STORAGE TABLES LOADED FROM THE UNITED AND
000300*             DEPTMAP FILES.  BOTH FILES ARE SMALL ENOUGH TO
000400*             HOLD ENTIRELY IN CORE FOR THE LIFE OF THE RUN --
000500*             UNITED BECAUSE THE MATCH IS FUZZY (NOT A KEYED
000600*             READ), DEPTMAP BECAUSE IT IS LOOKED UP BY NAME
000700*             EQUALITY RATHER THAN A CONTROL KEY.  THE NORM-LEN
000800*             AND AUTHOR-NAME-UPPER FIELDS ARE DERIVED AT LOAD
000900*             TIME SO THE MAIN SCAN NEVER RESCANS FOR TRAILING
001000*             BLANKS OR RECONVERTS CASE ON EVERY COMPARE.
001100*---------------------------------------------------------------*
001200 01  WS-UNITED-TABLE-SIZE            PIC S9(4) COMP VALUE 0.
001300 01  WS-UNITED-TABLE.
001400     05  WS-UNITED-ENTRY OCCURS 1 TO 9999 TIMES
001500             DEPENDING ON WS-UNITED-TABLE-SIZE
001600             INDEXED BY WS-UNTD-IDX.
001700         10  TBL-UNTD-ENTRY-FIELDS.
001800             15  TBL-UNTD-NORM-TITLE PIC X(300).
001900             15  TBL-UNTD-NORM-LEN   PIC S9(4) COMP.
002000             15  TBL-UNTD-YEAR       PIC 9(04).
002100         10  TBL-UNTD-ENTRY-ALPHA REDEFINES
002200                 TBL-UNTD-ENTRY-FIELDS   PIC X(306).
002300*---------------------------------------------------------------*
002400 01  WS-DEPT-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
002500 01  WS-DEPARTMENT-TABLE.
002600     05  WS-DEPT-ENTRY OCCURS 1 TO 9999 TIMES
002700             DEPENDING ON WS-DEPT-TABLE-SIZE
002800             INDEXED BY WS-DEPT-IDX.
002900         10  TBL-DEPT-ENTRY-FIELDS.
003000             15  TBL-DP-AUTHOR-NAME       PIC X(60).
003100             15  TBL-DP-AUTHOR-NAME-UPPER PIC X(60).
003200             15  TBL-DP-DEPARTMENT        PIC X(80).
003300         10  TBL-DEPT-ENTRY-ALPHA REDEFINES
003400                 TBL-DEPT-ENTRY-FIELDS        PIC X(200).
