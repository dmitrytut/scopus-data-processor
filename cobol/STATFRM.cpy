000100*---------------------------------------------------------------*
000200* STATFRM  -- EDITED PRINT LAYOUT FOR THE RUNSTATS REPORT.
000300*             ONE LABEL-AND-COUNT LINE PER RUN-STATISTICS
000400*             COUNTER, WRITTEN IN THE ORDER ACCUMULATED.
000500*---------------------------------------------------------------*
000600 01  FORMAT-STATS-LINE.
000700     05  FSL-LABEL                   PIC X(30).
000800     05  FSL-COUNT                   PIC ZZZZZZ9.
000900     05  FILLER                      PIC X(35).
