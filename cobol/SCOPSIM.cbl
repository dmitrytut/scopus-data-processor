000100*===============================================================*
000200* PROGRAM NAME:    SCOPSIM
000300* ORIGINAL AUTHOR: N. HUSEYNOVA
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT
000700* ---------- ------------  --------------------------------------
000800* 1986-07-02 N.HUSEYNOVA   CREATED.  INLINE TITLE-COMPARE ROUTINE CH860702
000900*                          LIVING IN SCOPNEW, SIMPLE CHARACTER-
001000*                          BY-CHARACTER EQUALITY ONLY.
001100* 1991-05-08 N.HUSEYNOVA   ADDED EDIT-DISTANCE BASED SCORING      CH910508
001200*                          (REQ 91-066), REPLACING THE STRAIGHT
001300*                          EQUALITY TEST.
001400* 1998-09-30 T.ALIYEV      Y2K REMEDIATION SWEEP -- NO DATE       CH980930
001500*                          FIELDS IN THIS MODULE, REVIEWED ONLY.
001600* 2001-04-03 S.QULIYEVA    SPLIT OUT OF SCOPNEW INTO THIS CALLED  CH010403
001700*                          SUBPROGRAM SO THE COMPARE LOGIC CAN BE
001800*                          UNIT TESTED ON ITS OWN (REQ 01-118).
001900* 2014-06-19 A.RZAYEV      REWORKED TO TAKE PRE-TRIMMED TITLE     CH140619
002000*                          LENGTHS FROM THE CALLER INSTEAD OF
002100*                          RESCANNING FOR TRAILING BLANKS HERE.
002200* 2026-08-09 G.ISMAYILOVA  REVIEWED AGAINST REQ 26-204 (RUNSTATS  CH260809
002300*                          REWORK IN SCOPNEW) -- NO LOGIC CHANGE.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  SCOPSIM.
002700 AUTHOR.        N. HUSEYNOVA.
002800 INSTALLATION.  KHAZAR RESEARCH COMPUTING CENTER.
002900 DATE-WRITTEN.  07/02/86.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*---------------------------------------------------------------*
004400* ROLLING TWO-ROW EDIT-DISTANCE MATRIX.  TITLES RUN UP TO 300
004500* BYTES, SO ONLY TWO ROWS OF 301 COLUMNS ARE KEPT IN CORE AT
004600* ANY ONE TIME RATHER THAN THE FULL 300 X 300 MATRIX.
004700*---------------------------------------------------------------*
004800 01  WS-DISTANCE-ROWS.
004900     05  WS-PREV-ROW OCCURS 301 TIMES        PIC S9(4) COMP.
005000     05  WS-CURR-ROW OCCURS 301 TIMES        PIC S9(4) COMP.
005100 01  WS-DISTANCE-ROWS-ALPHA REDEFINES
005200         WS-DISTANCE-ROWS                    PIC X(1204).
005300*---------------------------------------------------------------*
005400 01  WS-LEN-A                                PIC S9(4) COMP.
005500 01  WS-LEN-B                                PIC S9(4) COMP.
005600 01  WS-ROW-IDX                              PIC S9(4) COMP.
005700 01  WS-COL-IDX                              PIC S9(4) COMP.
005800 01  WS-CHAR-COST                            PIC S9(4) COMP.
005900 01  WS-DELETE-COST                          PIC S9(4) COMP.
006000 01  WS-INSERT-COST                          PIC S9(4) COMP.
006100 01  WS-SUBST-COST                           PIC S9(4) COMP.
006200 01  WS-MIN-COST                             PIC S9(4) COMP.
006300 01  WS-EDIT-DISTANCE                        PIC S9(4) COMP.
006400 01  WS-DENOMINATOR                          PIC S9(5) COMP.
006500*===============================================================*
006600 LINKAGE SECTION.
006700*---------------------------------------------------------------*
006800 01  LK-TITLE-A                              PIC X(300).
006900 01  LK-TITLE-A-CHARS REDEFINES LK-TITLE-A.
007000     05  LK-TITLE-A-CHAR OCCURS 300 TIMES     PIC X(01).
007100 01  LK-LEN-A                                PIC S9(4) COMP.
007200 01  LK-TITLE-B                              PIC X(300).
007300 01  LK-TITLE-B-CHARS REDEFINES LK-TITLE-B.
007400     05  LK-TITLE-B-CHAR OCCURS 300 TIMES     PIC X(01).
007500 01  LK-LEN-B                                PIC S9(4) COMP.
007600 01  LK-SIMILARITY-SCORE                     PIC S9(3) COMP.
007700*===============================================================*
007800 PROCEDURE DIVISION USING LK-TITLE-A, LK-LEN-A,
007900                          LK-TITLE-B, LK-LEN-B,
008000                          LK-SIMILARITY-SCORE.
008100*---------------------------------------------------------------*
008200 0000-MAIN-ROUTINE.
008300*---------------------------------------------------------------*
008400     MOVE LK-LEN-A                TO WS-LEN-A.
008500     MOVE LK-LEN-B                TO WS-LEN-B.
008600     IF WS-LEN-A = 0 AND WS-LEN-B = 0
008700         MOVE 100                 TO LK-SIMILARITY-SCORE
008800     ELSE
008900         PERFORM 2000-COMPUTE-EDIT-DISTANCE
009000         PERFORM 3000-COMPUTE-SIMILARITY-SCORE
009100     END-IF.
009200     GOBACK.
009300*---------------------------------------------------------------*
009400* 2000-COMPUTE-EDIT-DISTANCE -- CLASSIC INSERT/DELETE/SUBSTITUTE
009500* EDIT DISTANCE, ROLLING TWO ROWS.  ROW AND COLUMN SUBSCRIPTS
009600* RUN ONE HIGHER THAN THE CHARACTER POSITION THEY REPRESENT
009700* (SUBSCRIPT 1 = THE EMPTY-PREFIX COLUMN/ROW) SINCE COBOL TABLE
009800* SUBSCRIPTS START AT 1, NOT 0.
009900*---------------------------------------------------------------*
010000 2000-COMPUTE-EDIT-DISTANCE.
010100*---------------------------------------------------------------*
010200     PERFORM 2050-INIT-ONE-PREV-COLUMN VARYING WS-COL-IDX
010300             FROM 1 BY 1
010400             UNTIL WS-COL-IDX > WS-LEN-B + 1.
010500*
010600     PERFORM 2080-SCORE-ONE-ROW VARYING WS-ROW-IDX FROM 1 BY 1
010700             UNTIL WS-ROW-IDX > WS-LEN-A.
010800*
010900     MOVE WS-PREV-ROW(WS-LEN-B + 1) TO WS-EDIT-DISTANCE.
011000*---------------------------------------------------------------*
011100 2050-INIT-ONE-PREV-COLUMN.
011200*---------------------------------------------------------------*
011300     COMPUTE WS-PREV-ROW(WS-COL-IDX) = WS-COL-IDX - 1.
011400*---------------------------------------------------------------*
011500 2080-SCORE-ONE-ROW.
011600*---------------------------------------------------------------*
011700     MOVE WS-ROW-IDX               TO WS-CURR-ROW(1).
011800     PERFORM 2100-SCORE-ONE-CELL VARYING WS-COL-IDX FROM 2 BY 1
011900             UNTIL WS-COL-IDX > WS-LEN-B + 1.
012000     MOVE WS-CURR-ROW              TO WS-PREV-ROW.
012100*---------------------------------------------------------------*
012200 2100-SCORE-ONE-CELL.
012300*---------------------------------------------------------------*
012400     IF LK-TITLE-A-CHAR(WS-ROW-IDX) = LK-TITLE-B-CHAR(WS-COL-IDX - 1)
012500         MOVE 0                    TO WS-CHAR-COST
012600     ELSE
012700         MOVE 1                    TO WS-CHAR-COST
012800     END-IF.
012900     COMPUTE WS-DELETE-COST = WS-PREV-ROW(WS-COL-IDX) + 1.
013000     COMPUTE WS-INSERT-COST = WS-CURR-ROW(WS-COL-IDX - 1) + 1.
013100     COMPUTE WS-SUBST-COST  = WS-PREV-ROW(WS-COL-IDX - 1)
013200                             + WS-CHAR-COST.
013300     MOVE WS-DELETE-COST           TO WS-MIN-COST.
013400     IF WS-INSERT-COST < WS-MIN-COST
013500         MOVE WS-INSERT-COST       TO WS-MIN-COST
013600     END-IF.
013700     IF WS-SUBST-COST < WS-MIN-COST
013800         MOVE WS-SUBST-COST        TO WS-MIN-COST
013900     END-IF.
014000     MOVE WS-MIN-COST              TO WS-CURR-ROW(WS-COL-IDX).
014100*---------------------------------------------------------------*
014200* 3000-COMPUTE-SIMILARITY-SCORE -- ONLY REACHED WHEN AT LEAST
014300* ONE TITLE IS NON-EMPTY, SO THE DENOMINATOR IS NEVER ZERO.
014400*---------------------------------------------------------------*
014500 3000-COMPUTE-SIMILARITY-SCORE.
014600*---------------------------------------------------------------*
014700     COMPUTE WS-DENOMINATOR = WS-LEN-A + WS-LEN-B.
014800     COMPUTE LK-SIMILARITY-SCORE ROUNDED =
014900             100 * (WS-LEN-A + WS-LEN-B - WS-EDIT-DISTANCE)
015000                 / WS-DENOMINATOR.
