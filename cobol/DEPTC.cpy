000100*---------------------------------------------------------------*
000200* DEPTC    -- DEPARTMENT REFERENCE RECORD LAYOUT
000300*             KEYED BY AUTHOR NAME (SHORT OR FULL FORM); MATCH
000400*             IS CASE-INSENSITIVE EXACT EQUALITY, NOT A KEYED
000500*             READ, SO THE FILE IS LOADED WHOLE INTO A TABLE.
000600*             THIS RECORD FILLS ITS 140-BYTE CONTRACT EXACTLY --
000700*             NO TRAILING FILLER PAD FITS.
000800*---------------------------------------------------------------*
000900 01  DEPARTMENT-RECORD.
001000     05  DP-AUTHOR-NAME              PIC X(60).
001100     05  DP-DEPARTMENT               PIC X(80).
