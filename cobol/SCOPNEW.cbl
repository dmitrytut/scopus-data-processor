000100*===============================================================*
000200* PROGRAM NAME:    SCOPNEW
000300* ORIGINAL AUTHOR: R. MAMMADOV
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT
000700* ---------- ------------  --------------------------------------
000800* 1984-03-12 R.MAMMADOV    CREATED.  RECONCILES THE LIBRARY'S     CH840312
000900*                          BIBLIOGRAPHY CARD-DECK FEED AGAINST
001000*                          THE RESEARCH OFFICE MASTER LIST AND
001100*                          FLAGS TITLES NOT ALREADY ON FILE.
001200* 1987-11-20 R.MAMMADOV    ADDED THE DEPARTMENT CROSS-REFERENCE   CH871120
001300*                          STEP (REQ 87-041) -- PREVIOUSLY EVERY
001400*                          NEW TITLE WENT TO THE REGISTRAR'S
001500*                          OFFICE FOR MANUAL ROUTING.
001600* 1991-05-08 N.HUSEYNOVA   TITLE MATCH NO LONGER REQUIRES AN      CH910508
001700*                          EXACT HIT -- CALLS THE NEW EDIT-
001800*                          DISTANCE SCORER (REQ 91-066).
001900* 1998-09-30 T.ALIYEV      Y2K REMEDIATION SWEEP.  SC-YEAR AND    CH980930
002000*                          UN-YEAR WERE ALREADY 4-DIGIT FIELDS
002100*                          AND NEEDED NO WIDENING.  REVIEWED THE
002200*                          YEAR-FILTER TABLE COMPARE LOGIC ONLY.
002300* 2001-04-03 S.QULIYEVA    SPLIT THE TITLE-SIMILARITY SCORER OUT  CH010403
002400*                          TO THE CALLED SUBPROGRAM SCOPSIM (REQ
002500*                          01-118).
002600* 2006-10-11 A.RZAYEV      SOURCE FEED CHANGED FROM THE LIBRARY'S CH061011
002700*                          CARD-DECK EXTRACT TO THE CITATION
002800*                          DATABASE'S OWN EXPORT LAYOUT ("SCOPUS
002900*                          EXPORT") (REQ 06-073).  RECORD LAYOUT
003000*                          RESTRUCTURED; AFFILIATED-AUTHOR AND
003100*                          DEPARTMENT-MAPPING LOGIC CARRIED
003200*                          FORWARD UNCHANGED.
003300* 2014-06-19 A.RZAYEV      ADDED THE AFFILIATED-AUTHOR EXTRACTOR  CH140619
003400*                          AND SHORT-NAME BUILD (REQ 14-077) --
003500*                          PREVIOUSLY ALL AUTHORS WERE CARRIED
003600*                          TO THE DEPARTMENT STEP REGARDLESS OF
003700*                          INSTITUTION AFFILIATION.
003800* 2019-02-14 G.ISMAYILOVA  ADDED THE TITLE-EXCLUSION FILTER (REQ  CH190214
003900*                          19-009) FOR CORRECTION/ERRATUM/
004000*                          CORRIGENDUM NOTICES AND THE VERIFY-
004100*                          STATUS MARKER.
004200* 2026-08-09 G.ISMAYILOVA  REWORKED RUNSTATS INTO A SINGLE END-   CH260809
004300*                          OF-RUN REPORT (REQ 26-204).
004400* 2026-08-09 G.ISMAYILOVA  STANDARDS REVIEW -- ADDED FILLER PADS  CH260809
004500*                          TO THE WORKING-STORAGE PARAMETER AND
004600*                          STATUS TABLES TO BRING THEM IN LINE
004700*                          WITH FILE-SECTION RECORD CONVENTION.
004800*                          NO LOGIC CHANGE.
004900* 2026-08-12 G.ISMAYILOVA  AUDIT FINDING: THE AFFILIATED-AUTHOR   CH260812
005000*                          EXTRACT WAS CARRYING THE SHORT-NAME
005100*                          LIST AND COUNT ONLY.  ADDED THE
005200*                          FULL-NAME/ID LOOKUP AGAINST SC-
005300*                          AUTHOR-FULL-NAMES (REQ 26-215) AND THE
005400*                          WITH-ID/FULL-NAME LIST RESOLUTION PER
005500*                          THE BUSINESS-RULE SPEC -- LAST NAME IS
005600*                          THE LOOKUP KEY, CASE-SENSITIVE, LAST
005700*                          BLOCK FOR A REPEATED NAME WINS.  NO
005800*                          OUTPUT FIELD CONSUMES THE TWO NEW
005900*                          LISTS YET; KEPT IN WORKING-STORAGE
006000*                          PENDING A RECORD-LAYOUT REQUEST TO
006100*                          CARRY THEM TO OUTPUT.
006200* 2026-08-15 G.ISMAYILOVA  STANDARDS REVIEW -- SCOPUS/NEWARTS     CH260815
006300*                          OPEN FAILURES NOW GO TO 9000-ABORT-RUN
006400*                          INSTEAD OF FALLING THROUGH LIKE THE
006500*                          OPTIONAL DEPTMAP/RUNSTATS CHECKS; THOSE
006600*                          TWO FILES ARE NOT OPTIONAL.  REGROUPED
006700*                          1000-INITIALIZE AND 1100-OPEN-FILES
006800*                          UNDER ONE STARTUP PERFORM...THRU.  NO
006900*                          BUSINESS-RULE CHANGE.
007000*===============================================================*
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID.  SCOPNEW.
007300 AUTHOR.        R. MAMMADOV.
007400 INSTALLATION.  KHAZAR RESEARCH COMPUTING CENTER.
007500 DATE-WRITTEN.  03/12/84.
007600 DATE-COMPILED.
007700 SECURITY.      NON-CONFIDENTIAL.
007800*===============================================================*
007900 ENVIRONMENT DIVISION.
008000*---------------------------------------------------------------*
008100 CONFIGURATION SECTION.
008200*---------------------------------------------------------------*
008300 SOURCE-COMPUTER. IBM-3081.
008400 OBJECT-COMPUTER. IBM-3081.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*---------------------------------------------------------------*
008800 INPUT-OUTPUT SECTION.
008900*---------------------------------------------------------------*
009000 FILE-CONTROL.
009100     SELECT SCOPUS-FILE     ASSIGN TO SCOPUS
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS SCOPUS-STATUS.
009400     SELECT UNITED-FILE     ASSIGN TO UNITED
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS UNITED-STATUS.
009700     SELECT DEPTMAP-FILE    ASSIGN TO DEPTMAP
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS DEPTMAP-STATUS.
010000     SELECT NEWARTS-FILE    ASSIGN TO NEWARTS
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS NEWARTS-STATUS.
010300     SELECT RUNSTATS-FILE   ASSIGN TO RUNSTATS
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS RUNSTATS-STATUS.
010600*===============================================================*
010700 DATA DIVISION.
010800*---------------------------------------------------------------*
010900 FILE SECTION.
011000*---------------------------------------------------------------*
011100 FD  SCOPUS-FILE.
011200*     RECORDING MODE IS F
011300*     LABEL RECORDS ARE STANDARD
011400*     DATA RECORD IS SCOPUS-RECORD
011500*     RECORD CONTAINS 2129 CHARACTERS
011600*     BLOCK CONTAINS 0 RECORDS.
011700     COPY SCOPC.
011800*---------------------------------------------------------------*
011900 FD  UNITED-FILE.
012000*     RECORDING MODE IS F
012100*     LABEL RECORDS ARE STANDARD
012200*     DATA RECORD IS UNITED-RECORD
012300*     RECORD CONTAINS 304 CHARACTERS
012400*     BLOCK CONTAINS 0 RECORDS.
012500     COPY UNTDC.
012600*---------------------------------------------------------------*
012700 FD  DEPTMAP-FILE.
012800*     RECORDING MODE IS F
012900*     LABEL RECORDS ARE STANDARD
013000*     DATA RECORD IS DEPARTMENT-RECORD
013100*     RECORD CONTAINS 140 CHARACTERS
013200*     BLOCK CONTAINS 0 RECORDS.
013300     COPY DEPTC.
013400*---------------------------------------------------------------*
013500 FD  NEWARTS-FILE.
013600*     RECORDING MODE IS F
013700*     LABEL RECORDS ARE STANDARD
013800*     DATA RECORD IS NEWARTS-RECORD
013900*     RECORD CONTAINS 1635 CHARACTERS
014000*     BLOCK CONTAINS 0 RECORDS.
014100     COPY NEWARC.
014200*---------------------------------------------------------------*
014300 FD  RUNSTATS-FILE.
014400*     RECORDING MODE IS F
014500*     LABEL RECORDS ARE STANDARD
014600*     DATA RECORD IS RUNSTATS-PRINT-RECORD
014700*     RECORD CONTAINS 80 CHARACTERS
014800*     BLOCK CONTAINS 0 RECORDS.
014900 01  RUNSTATS-PRINT-RECORD           PIC X(80).
015000*===============================================================*
015100 WORKING-STORAGE SECTION.
015200*---------------------------------------------------------------*
015300* FILE STATUS SWITCHES
015400*---------------------------------------------------------------*
015500 01  WS-FILE-STATUSES.
015600     05  SCOPUS-STATUS               PIC X(02).
015700         88  SCOPUS-OK                        VALUE '00'.
015800         88  SCOPUS-EOF                        VALUE '10'.
015900     05  UNITED-STATUS                PIC X(02).
016000         88  UNITED-OK                        VALUE '00'.
016100         88  UNITED-EOF                        VALUE '10'.
016200     05  DEPTMAP-STATUS               PIC X(02).
016300         88  DEPTMAP-OK                        VALUE '00'.
016400         88  DEPTMAP-EOF                        VALUE '10'.
016500     05  NEWARTS-STATUS               PIC X(02).
016600         88  NEWARTS-OK                        VALUE '00'.
016700     05  RUNSTATS-STATUS              PIC X(02).
016800         88  RUNSTATS-OK                        VALUE '00'.
016900     05  FILLER                       PIC X(02).
017000*---------------------------------------------------------------*
017100* IN-MEMORY REFERENCE TABLES (UNITED MASTER LIST, DEPARTMENTS)
017200*---------------------------------------------------------------*
017300     COPY SCOPT.
017400*---------------------------------------------------------------*
017500* RUN-TIME PARAMETER TABLES -- MAINTAINED BY RECOMPILE, AS THIS
017600* SHOP HAS NEVER CARRIED A SEPARATE PARAMETER-CARD FILE FOR THIS
017700* JOB.  DEFAULTS MATCH THE RESEARCH OFFICE'S STANDING REQUEST.
017800*---------------------------------------------------------------*
017900 77  WS-YEAR-FILTER-SWITCH            PIC X(01) VALUE 'N'.
018000     88  YEAR-FILTER-ENABLED                   VALUE 'Y'.
018100 01  WS-SELECTED-YEAR-COUNT           PIC S9(2) COMP VALUE 0.
018200 01  WS-SELECTED-YEARS-TABLE.
018300     05  WS-SELECTED-YEAR OCCURS 20 TIMES      PIC 9(04).
018400     05  FILLER                                PIC X(04).
018500*---------------------------------------------------------------*
018600 77  WS-SIMILARITY-THRESHOLD          PIC S9(3) COMP VALUE 90.
018700*---------------------------------------------------------------*
018800 01  WS-AFFIL-KEYWORD-COUNT           PIC S9(2) COMP VALUE 3.
018900 01  WS-AFFIL-KEYWORD-TABLE.
019000     05  WS-AFFIL-KEYWORD OCCURS 3 TIMES        PIC X(40).
019100     05  FILLER                                PIC X(40).
019200 01  WS-AFFIL-KEYWORD-LENGTHS.
019300     05  WS-AFFIL-KEYWORD-LEN OCCURS 3 TIMES    PIC S9(2) COMP.
019400     05  FILLER                                PIC S9(2) COMP.
019500*---------------------------------------------------------------*
019600 01  WS-EXCLUDE-COUNT                 PIC S9(2) COMP VALUE 5.
019700 01  WS-EXCLUDE-TABLE.
019800     05  WS-EXCLUDE-TEXT OCCURS 5 TIMES         PIC X(40).
019900     05  FILLER                                PIC X(40).
020000 01  WS-EXCLUDE-LENGTHS.
020100     05  WS-EXCLUDE-LEN OCCURS 5 TIMES          PIC S9(2) COMP.
020200     05  FILLER                                PIC S9(2) COMP.
020300*---------------------------------------------------------------*
020400* RUN-STATISTICS COUNTERS
020500*---------------------------------------------------------------*
020600 01  WS-RUN-STATISTICS.
020700     05  ST-ORIG-SCOPUS               PIC 9(7) COMP VALUE 0.
020800     05  ST-ORIG-UNITED               PIC 9(7) COMP VALUE 0.
020900     05  ST-AFTER-YEAR-SCOPUS         PIC 9(7) COMP VALUE 0.
021000     05  ST-AFTER-YEAR-UNITED         PIC 9(7) COMP VALUE 0.
021100     05  ST-EXCLUDED-BY-TITLE         PIC 9(7) COMP VALUE 0.
021200     05  ST-AFTER-TITLE-FILTER        PIC 9(7) COMP VALUE 0.
021300     05  ST-NEW-ARTICLES              PIC 9(7) COMP VALUE 0.
021400     05  ST-DUPLICATES                PIC 9(7) COMP VALUE 0.
021500     05  ST-AFFILIATED                PIC 9(7) COMP VALUE 0.
021600     05  ST-NO-AFFILIATED             PIC 9(7) COMP VALUE 0.
021700     05  ST-HIGHLIGHTED               PIC 9(7) COMP VALUE 0.
021800     05  FILLER                       PIC X(04).
021900*---------------------------------------------------------------*
022000* GENERIC TITLE-NORMALIZATION WORK AREA (6000-NORMALIZE-TITLE)
022100*---------------------------------------------------------------*
022200 01  WS-NORM-IN                       PIC X(300).
022300 01  WS-NORM-IN-CHARS REDEFINES WS-NORM-IN.
022400     05  WS-NORM-IN-CHAR OCCURS 300 TIMES       PIC X(01).
022500 01  WS-NORM-OUT                      PIC X(300).
022600 01  WS-NORM-OUT-CHARS REDEFINES WS-NORM-OUT.
022700     05  WS-NORM-OUT-CHAR OCCURS 300 TIMES      PIC X(01).
022800 01  WS-NORM-OUT-LEN                  PIC S9(4) COMP.
022900 01  WS-NORM-SCAN-IDX                 PIC S9(4) COMP.
023000 77  WS-NORM-SPACE-PENDING-SW         PIC X(01) VALUE 'N'.
023100     88  WS-NORM-SPACE-PENDING                 VALUE 'Y'.
023200     88  WS-NORM-SPACE-NOT-PENDING             VALUE 'N'.
023300*---------------------------------------------------------------*
023400* GENERIC TRIM WORK AREA (6200-TRIM-WORK-FIELD).  WIDENED FROM
023500* X(80) TO X(120) (REQ 26-215) SO THE SAME HELPER CAN TRIM A
023600* FULL-NAME-LOOKUP BLOCK AS WELL AS THE SHORTER AUTHOR/
023700* DEPARTMENT NAME FIELDS IT WAS ORIGINALLY SIZED FOR.
023800*---------------------------------------------------------------*
023900 01  WS-TRIM-INPUT                    PIC X(120).
024000 01  WS-TRIM-OUTPUT                   PIC X(120).
024100 01  WS-TRIM-OUT-LEN                  PIC S9(3) COMP.
024200 01  WS-TRIM-FNS                      PIC S9(3) COMP.
024300 01  WS-TRIM-LNS                      PIC S9(3) COMP.
024400 77  WS-TRIM-IDX                      PIC S9(3) COMP.
024500*---------------------------------------------------------------*
024600* SHARED YEAR-SELECTION TEST (5000-CHECK-YEAR-SELECTED)
024700*---------------------------------------------------------------*
024800 01  WS-YEAR-TO-CHECK                 PIC 9(04).
024900 01  WS-YR-IDX                        PIC S9(2) COMP.
025000 77  WS-YEAR-SELECTED-SW              PIC X(01).
025100     88  WS-YEAR-SELECTED                      VALUE 'Y'.
025200     88  WS-YEAR-NOT-SELECTED                  VALUE 'N'.
025300*---------------------------------------------------------------*
025400* PER-SCOPUS-RECORD WORK FIELDS
025500*---------------------------------------------------------------*
025600 77  WS-YEAR-FILTER-PASSED-SW         PIC X(01).
025700     88  WS-YEAR-FILTER-PASSED                 VALUE 'Y'.
025800 77  WS-RECORD-EXCLUDED-SW            PIC X(01).
025900     88  WS-RECORD-EXCLUDED                    VALUE 'Y'.
026000 77  WS-RECORD-IS-DUPLICATE-SW        PIC X(01).
026100     88  WS-RECORD-IS-DUPLICATE                VALUE 'Y'.
026200 01  WS-TITLE-UPPER                   PIC X(300).
026300 01  WS-TALLY                         PIC S9(4) COMP.
026400 01  WS-EXCL-IDX                      PIC S9(2) COMP.
026500 77  WS-EXCLUDE-FOUND-SW              PIC X(01).
026600     88  WS-EXCLUDE-FOUND                      VALUE 'Y'.
026700*---------------------------------------------------------------*
026800 01  WS-SCOPUS-NORM-TITLE             PIC X(300).
026900 01  WS-SCOPUS-NORM-LEN               PIC S9(4) COMP.
027000 01  WS-SIMILARITY-SCORE              PIC S9(3) COMP.
027100 77  WS-DUPLICATE-FOUND-SW            PIC X(01).
027200     88  WS-DUPLICATE-FOUND                    VALUE 'Y'.
027300     88  WS-DUP-NOT-FOUND                       VALUE 'N'.
027400*---------------------------------------------------------------*
027500* AFFILIATED-AUTHOR EXTRACTION WORK AREA (2500 SERIES)
027600*---------------------------------------------------------------*
027700 01  WS-AFFIL-AUTHOR-COUNT            PIC S9(2) COMP VALUE 0.
027800 01  WS-AFFIL-SHORT-LIST              PIC X(200).
027900 01  WS-AFFIL-SHORT-LIST-PTR          PIC S9(4) COMP.
028000 01  WS-AFFIL-SHORT-LIST-LEN          PIC S9(4) COMP.
028100 01  WS-AFFIL-TEXT                    PIC X(1000).
028200 01  WS-AFFIL-TEXT-LEN                PIC S9(4) COMP VALUE 1000.
028300 01  WS-AFFIL-PTR                     PIC S9(4) COMP.
028400 01  WS-AFFIL-BLOCK                   PIC X(200).
028500 01  WS-AFFIL-BLOCK-UPPER             PIC X(200).
028600 77  WS-BLOCK-AFFIL-SW                PIC X(01).
028700     88  WS-BLOCK-AFFILIATED                   VALUE 'Y'.
028800     88  WS-BLOCK-NOT-AFFILIATED               VALUE 'N'.
028900 01  WS-KW-IDX                        PIC S9(2) COMP.
029000 01  WS-AFFIL-PART-COUNT              PIC S9(2) COMP.
029100 01  WS-AA-LASTNAME                   PIC X(60).
029200 01  WS-AA-FIRSTNAME                  PIC X(60).
029300 01  WS-AA-REST                       PIC X(80).
029400 01  WS-AA-LASTNAME-T                 PIC X(60).
029500 01  WS-AA-LASTNAME-LEN               PIC S9(3) COMP.
029600 01  WS-AA-FIRSTNAME-T                PIC X(60).
029700 01  WS-AA-FIRSTNAME-LEN              PIC S9(3) COMP.
029800 01  WS-AA-INITIAL-PART               PIC X(02).
029900 01  WS-AA-SHORT-NAME-WORK            PIC X(64).
030000 01  WS-AA-SHORT-NAME-LEN             PIC S9(3) COMP.
030100 01  WS-AA-WITH-ID-WORK               PIC X(120).
030200 01  WS-AA-WITH-ID-LEN                PIC S9(3) COMP.
030300 01  WS-AA-FULLNAME-WORK              PIC X(120).
030400 01  WS-AA-FULLNAME-LEN               PIC S9(3) COMP.
030500 01  WS-AFFIL-WITH-ID-LIST            PIC X(400).
030600 01  WS-AFFIL-WITH-ID-PTR             PIC S9(4) COMP.
030700 01  WS-AFFIL-WITH-ID-LEN             PIC S9(4) COMP.
030800 01  WS-AFFIL-FULLNAME-LIST           PIC X(400).
030900 01  WS-AFFIL-FULLNAME-PTR            PIC S9(4) COMP.
031000 77  WS-AFFIL-FULLNAME-LEN            PIC S9(4) COMP.
031100*---------------------------------------------------------------*
031200* FULL-NAME/ID LOOKUP (REQ 26-215) -- BUILT ONCE PER SCOPUS
031300* RECORD FROM SC-AUTHOR-FULL-NAMES, KEYED BY LAST NAME, BEFORE
031400* THE AFFILIATED-BLOCK SCAN BELOW BEGINS.  A LATER ENTRY FOR THE
031500* SAME LAST NAME OVERWRITES AN EARLIER ONE (LAST ONE WINS).
031600*---------------------------------------------------------------*
031700 01  WS-FULLNAME-COUNT                PIC S9(3) COMP VALUE 0.
031800 01  WS-FULLNAME-TABLE.
031900     05  WS-FULLNAME-ENTRY OCCURS 1 TO 80 TIMES
032000             DEPENDING ON WS-FULLNAME-COUNT
032100             INDEXED BY WS-FN-IDX.
032200         10  TBL-FN-LASTNAME          PIC X(60).
032300         10  TBL-FN-FULLNAME          PIC X(100).
032400         10  TBL-FN-FULLNAME-LEN      PIC S9(3) COMP.
032500         10  TBL-FN-ID                PIC X(11).
032600         10  TBL-FN-ID-LEN            PIC S9(2) COMP.
032700 01  WS-FN-SOURCE-TEXT                PIC X(400).
032800 01  WS-FN-TEXT-LEN                   PIC S9(4) COMP VALUE 400.
032900 01  WS-FN-PTR                        PIC S9(4) COMP.
033000 01  WS-FN-BLOCK                      PIC X(120).
033100 01  WS-FN-NAME-RAW                   PIC X(120).
033200 01  WS-FN-PAREN-REST                 PIC X(120).
033300 01  WS-FN-PART-COUNT                 PIC S9(2) COMP.
033400 01  WS-FN-ID-RAW                     PIC X(15).
033500 01  WS-FN-NAME-T                     PIC X(100).
033600 01  WS-FN-NAME-LEN                   PIC S9(3) COMP.
033700 01  WS-FN-ID-T                       PIC X(11).
033800 01  WS-FN-ID-LEN                     PIC S9(2) COMP.
033900 01  WS-FN-LASTNAME-RAW               PIC X(100).
034000 01  WS-FN-LASTNAME-T                 PIC X(60).
034100 01  WS-FN-LASTNAME-LEN               PIC S9(3) COMP.
034200 77  WS-FN-DUP-FOUND-SW               PIC X(01).
034300     88  WS-FN-DUP-FOUND                       VALUE 'Y'.
034400     88  WS-FN-DUP-NOT-FOUND                   VALUE 'N'.
034500 77  WS-FN-MATCH-SW                   PIC X(01).
034600     88  WS-FN-MATCHED                         VALUE 'Y'.
034700     88  WS-FN-NOT-MATCHED                     VALUE 'N'.
034800 77  WS-FN-PAREN-COUNT                PIC S9(4) COMP.
034900*---------------------------------------------------------------*
035000* DEPARTMENT-MAPPING WORK AREA (2600 SERIES)
035100*---------------------------------------------------------------*
035200 01  WS-DEPT-JOINED-LIST              PIC X(160).
035300 01  WS-DEPT-JOINED-PTR               PIC S9(4) COMP.
035400 77  WS-ANY-AUTHOR-NOT-FOUND-SW       PIC X(01).
035500     88  WS-ANY-AUTHOR-NOT-FOUND                VALUE 'Y'.
035600 01  WS-AUTH-SCAN-PTR                 PIC S9(4) COMP.
035700 01  WS-AUTH-NAME-BLOCK               PIC X(60).
035800 01  WS-AUTH-NAME-TRIMMED             PIC X(60).
035900 01  WS-AUTH-NAME-UPPER               PIC X(60).
036000 77  WS-AUTHOR-FOUND-SW               PIC X(01).
036100     88  WS-AUTHOR-FOUND                        VALUE 'Y'.
036200 01  WS-DEPT-SEEN-COUNT               PIC S9(2) COMP VALUE 0.
036300 01  WS-DEPT-SEEN-TABLE.
036400     05  WS-DEPT-SEEN-ENTRY OCCURS 1 TO 20 TIMES
036500             DEPENDING ON WS-DEPT-SEEN-COUNT
036600             INDEXED BY WS-DS-IDX            PIC X(80).
036700 01  WS-DEPT-NAME-TRIMMED              PIC X(80).
036800 01  WS-DEPT-NAME-LEN                  PIC S9(3) COMP.
036900 77  WS-DEPT-ALREADY-SEEN-SW           PIC X(01).
037000     88  WS-DEPT-ALREADY-SEEN                   VALUE 'Y'.
037100 77  WS-REVIEW-FLAG                    PIC X(01).
037200     88  WS-NEEDS-REVIEW                        VALUE 'Y'.
037300     88  WS-REVIEW-NOT-NEEDED                   VALUE 'N'.
037400 77  WS-REVIEW-REASON                  PIC X(10).
037500*---------------------------------------------------------------*
037600* RUNSTATS PRINT WORK AREA
037700*---------------------------------------------------------------*
037800 77  WS-FIRST-STATS-LINE-SW            PIC X(01) VALUE 'Y'.
037900     88  WS-FIRST-STATS-LINE                    VALUE 'Y'.
038000     COPY STATFRM.
038100*===============================================================*
038200 PROCEDURE DIVISION.
038300*---------------------------------------------------------------*
038400 0000-MAIN-PARAGRAPH.
038500*---------------------------------------------------------------*
038600     PERFORM 1000-INITIALIZE THRU 1100-OPEN-FILES-EXIT.
038700     PERFORM 1200-LOAD-UNITED-TABLE.
038800     PERFORM 1300-LOAD-DEPARTMENT-TABLE.
038900     PERFORM 2000-PROCESS-SCOPUS-RECORDS.
039000     PERFORM 4000-PRINT-RUNSTATS-REPORT.
039100     PERFORM 3000-CLOSE-FILES.
039200     GOBACK.
039300*---------------------------------------------------------------*
039400* 1000-INITIALIZE -- LOADS THE HARDCODED FILTER/KEYWORD TABLES.
039500* THE SHOP HAS NO PARAMETER-CARD FILE FOR THIS JOB; A CHANGE TO
039600* THE YEAR SET, THE THRESHOLD OR THE KEYWORD LISTS IS MADE HERE
039700* AND RECOMPILED, AS IT ALWAYS HAS BEEN FOR THIS PROGRAM.
039800*---------------------------------------------------------------*
039900 1000-INITIALIZE.
040000*---------------------------------------------------------------*
040100     INITIALIZE WS-RUN-STATISTICS.
040200     MOVE SPACES TO WS-AFFIL-KEYWORD-TABLE.
040300     MOVE 'Khazar University'       TO WS-AFFIL-KEYWORD(1).
040400     MOVE 17                        TO WS-AFFIL-KEYWORD-LEN(1).
040500     MOVE 'Khazar'                   TO WS-AFFIL-KEYWORD(2).
040600     MOVE 6                          TO WS-AFFIL-KEYWORD-LEN(2).
040700     MOVE 'Xəzər Universiteti'       TO WS-AFFIL-KEYWORD(3).
040800     MOVE 18                         TO WS-AFFIL-KEYWORD-LEN(3).
040900     INSPECT WS-AFFIL-KEYWORD-TABLE CONVERTING
041000         'abcdefghijklmnopqrstuvwxyz' TO
041100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041200     MOVE SPACES TO WS-EXCLUDE-TABLE.
041300     MOVE 'CORRECTION:'               TO WS-EXCLUDE-TEXT(1).
041400     MOVE 11                          TO WS-EXCLUDE-LEN(1).
041500     MOVE 'CORRECTION TO:'             TO WS-EXCLUDE-TEXT(2).
041600     MOVE 14                          TO WS-EXCLUDE-LEN(2).
041700     MOVE 'ERRATUM TO'                  TO WS-EXCLUDE-TEXT(3).
041800     MOVE 10                          TO WS-EXCLUDE-LEN(3).
041900     MOVE 'CORRIGENDUM TO'              TO WS-EXCLUDE-TEXT(4).
042000     MOVE 14                          TO WS-EXCLUDE-LEN(4).
042100     MOVE '<FOR VERIFICATION>'          TO WS-EXCLUDE-TEXT(5).
042200     MOVE 18                          TO WS-EXCLUDE-LEN(5).
042300*---------------------------------------------------------------*
042400* 1100-OPEN-FILES -- DEPTMAP IS ALLOWED TO BE MISSING OR EMPTY;
042500* EVERY OTHER FILE OPEN FAILURE IS REPORTED.  SCOPUS AND NEWARTS
042600* ARE ESSENTIAL TO THE RUN, SO A FAILURE TO OPEN EITHER ONE JUMPS
042700* STRAIGHT PAST THE REMAINING OPENS TO 9000-ABORT-RUN, THE SAME
042800* WAY THIS SHOP'S JOBS ALWAYS HAVE -- SEE CH260815 BELOW.
042900*---------------------------------------------------------------*
043000 1100-OPEN-FILES.
043100*---------------------------------------------------------------*
043200     OPEN INPUT SCOPUS-FILE.
043300     IF NOT SCOPUS-OK
043400         DISPLAY 'SCOPNEW: SCOPUS OPEN FAILED, STATUS '
043500                 SCOPUS-STATUS
043600         GO TO 9000-ABORT-RUN
043700     END-IF.
043800     OPEN INPUT UNITED-FILE.
043900     IF NOT UNITED-OK
044000         DISPLAY 'SCOPNEW: UNITED OPEN FAILED, STATUS '
044100                 UNITED-STATUS
044200     END-IF.
044300     OPEN INPUT DEPTMAP-FILE.
044400     IF NOT DEPTMAP-OK
044500         DISPLAY 'SCOPNEW: DEPTMAP NOT FOUND OR EMPTY, STATUS '
044600                 DEPTMAP-STATUS
044700         DISPLAY 'SCOPNEW: CONTINUING WITH NO DEPARTMENT DATA'
044800         SET DEPTMAP-EOF TO TRUE
044900     END-IF.
045000     OPEN OUTPUT NEWARTS-FILE.
045100     IF NOT NEWARTS-OK
045200         DISPLAY 'SCOPNEW: NEWARTS OPEN FAILED, STATUS '
045300                 NEWARTS-STATUS
045400         GO TO 9000-ABORT-RUN
045500     END-IF.
045600     OPEN OUTPUT RUNSTATS-FILE.
045700     IF NOT RUNSTATS-OK
045800         DISPLAY 'SCOPNEW: RUNSTATS OPEN FAILED, STATUS '
045900                 RUNSTATS-STATUS
046000     END-IF.
046100*---------------------------------------------------------------*
046200 1100-OPEN-FILES-EXIT.
046300*---------------------------------------------------------------*
046400     EXIT.
046500*---------------------------------------------------------------*
046600* 1200-LOAD-UNITED-TABLE -- STEP 1 OF THE MAIN PIPELINE.
046700*---------------------------------------------------------------*
046800 1200-LOAD-UNITED-TABLE.
046900*---------------------------------------------------------------*
047000     PERFORM 1210-LOAD-ONE-UNITED-RECORD UNTIL UNITED-EOF.
047100*---------------------------------------------------------------*
047200 1210-LOAD-ONE-UNITED-RECORD.
047300*---------------------------------------------------------------*
047400     READ UNITED-FILE
047500         AT END
047600             SET UNITED-EOF TO TRUE
047700         NOT AT END
047800             ADD 1 TO ST-ORIG-UNITED
047900             IF NOT YEAR-FILTER-ENABLED
048000                 ADD 1 TO ST-AFTER-YEAR-UNITED
048100                 PERFORM 1220-ADD-UNITED-TABLE-ENTRY
048200             ELSE
048300                 MOVE UN-YEAR TO WS-YEAR-TO-CHECK
048400                 PERFORM 5000-CHECK-YEAR-SELECTED
048500                 IF WS-YEAR-SELECTED
048600                     ADD 1 TO ST-AFTER-YEAR-UNITED
048700                     PERFORM 1220-ADD-UNITED-TABLE-ENTRY
048800                 END-IF
048900             END-IF
049000     END-READ.
049100*---------------------------------------------------------------*
049200 1220-ADD-UNITED-TABLE-ENTRY.
049300*---------------------------------------------------------------*
049400     MOVE UN-TITLE TO WS-NORM-IN.
049500     PERFORM 6000-NORMALIZE-TITLE.
049600     ADD 1 TO WS-UNITED-TABLE-SIZE.
049700     MOVE WS-NORM-OUT  TO TBL-UNTD-NORM-TITLE(WS-UNITED-TABLE-SIZE).
049800     MOVE WS-NORM-OUT-LEN
049900                       TO TBL-UNTD-NORM-LEN(WS-UNITED-TABLE-SIZE).
050000     MOVE UN-YEAR      TO TBL-UNTD-YEAR(WS-UNITED-TABLE-SIZE).
050100*---------------------------------------------------------------*
050200* 1300-LOAD-DEPARTMENT-TABLE -- STEP 2 OF THE MAIN PIPELINE.
050300*---------------------------------------------------------------*
050400 1300-LOAD-DEPARTMENT-TABLE.
050500*---------------------------------------------------------------*
050600     PERFORM 1310-LOAD-ONE-DEPT-RECORD UNTIL DEPTMAP-EOF.
050700*---------------------------------------------------------------*
050800 1310-LOAD-ONE-DEPT-RECORD.
050900*---------------------------------------------------------------*
051000     READ DEPTMAP-FILE
051100         AT END
051200             SET DEPTMAP-EOF TO TRUE
051300         NOT AT END
051400             PERFORM 1320-ADD-DEPT-TABLE-ENTRY
051500     END-READ.
051600*---------------------------------------------------------------*
051700 1320-ADD-DEPT-TABLE-ENTRY.
051800*---------------------------------------------------------------*
051900     ADD 1 TO WS-DEPT-TABLE-SIZE.
052000     MOVE DP-AUTHOR-NAME TO TBL-DP-AUTHOR-NAME(WS-DEPT-TABLE-SIZE).
052100     MOVE DP-AUTHOR-NAME
052200                      TO TBL-DP-AUTHOR-NAME-UPPER(WS-DEPT-TABLE-SIZE).
052300     INSPECT TBL-DP-AUTHOR-NAME-UPPER(WS-DEPT-TABLE-SIZE)
052400         CONVERTING 'abcdefghijklmnopqrstuvwxyz' TO
052500                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052600     MOVE DP-DEPARTMENT TO TBL-DP-DEPARTMENT(WS-DEPT-TABLE-SIZE).
052700*---------------------------------------------------------------*
052800* 2000-PROCESS-SCOPUS-RECORDS -- STEP 3 OF THE MAIN PIPELINE.
052900*---------------------------------------------------------------*
053000 2000-PROCESS-SCOPUS-RECORDS.
053100*---------------------------------------------------------------*
053200     PERFORM 2050-PROCESS-ONE-SCOPUS-RECORD UNTIL SCOPUS-EOF.
053300*---------------------------------------------------------------*
053400 2050-PROCESS-ONE-SCOPUS-RECORD.
053500*---------------------------------------------------------------*
053600     PERFORM 2060-READ-SCOPUS-RECORD.
053700     IF NOT SCOPUS-EOF
053800         ADD 1 TO ST-ORIG-SCOPUS
053900         PERFORM 2200-YEAR-FILTER-SCOPUS
054000         IF WS-YEAR-FILTER-PASSED
054100             PERFORM 2300-TITLE-EXCLUSION-FILTER
054200             IF NOT WS-RECORD-EXCLUDED
054300                 PERFORM 2400-DUPLICATE-CHECK
054400                 IF NOT WS-RECORD-IS-DUPLICATE
054500                     PERFORM 2500-EXTRACT-AFFILIATED-AUTHORS
054600                     IF WS-AFFIL-AUTHOR-COUNT > 0
054700                         ADD 1 TO ST-AFFILIATED
054800                         PERFORM 2600-MAP-DEPARTMENTS
054900                         PERFORM 2700-BUILD-AND-WRITE-OUTPUT-RECORD
055000                     ELSE
055100                         ADD 1 TO ST-NO-AFFILIATED
055200                     END-IF
055300                 END-IF
055400             END-IF
055500         END-IF
055600     END-IF.
055700*---------------------------------------------------------------*
055800 2060-READ-SCOPUS-RECORD.
055900*---------------------------------------------------------------*
056000     READ SCOPUS-FILE
056100         AT END SET SCOPUS-EOF TO TRUE
056200     END-READ.
056300*---------------------------------------------------------------*
056400* 2200-YEAR-FILTER-SCOPUS -- STEP 3B.
056500*---------------------------------------------------------------*
056600 2200-YEAR-FILTER-SCOPUS.
056700*---------------------------------------------------------------*
056800     MOVE 'N' TO WS-YEAR-FILTER-PASSED-SW.
056900     IF NOT YEAR-FILTER-ENABLED
057000         SET WS-YEAR-FILTER-PASSED TO TRUE
057100         ADD 1 TO ST-AFTER-YEAR-SCOPUS
057200     ELSE
057300         MOVE SC-YEAR TO WS-YEAR-TO-CHECK
057400         PERFORM 5000-CHECK-YEAR-SELECTED
057500         IF WS-YEAR-SELECTED
057600             SET WS-YEAR-FILTER-PASSED TO TRUE
057700             ADD 1 TO ST-AFTER-YEAR-SCOPUS
057800         END-IF
057900     END-IF.
058000*---------------------------------------------------------------*
058100* 2300-TITLE-EXCLUSION-FILTER -- STEP 3C.  THE SCAN RUNS AGAINST
058200* THE RAW TITLE, NOT THE NORMALIZED ONE -- A BLANK TITLE SIMPLY
058300* CANNOT CONTAIN ANY EXCLUSION KEYWORD, SO IT PASSES UNTOUCHED.
058400*---------------------------------------------------------------*
058500 2300-TITLE-EXCLUSION-FILTER.
058600*---------------------------------------------------------------*
058700     MOVE SC-TITLE TO WS-TITLE-UPPER.
058800     INSPECT WS-TITLE-UPPER CONVERTING
058900         'abcdefghijklmnopqrstuvwxyz' TO
059000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059100     MOVE 'N' TO WS-EXCLUDE-FOUND-SW.
059200     PERFORM 2310-SCAN-ONE-EXCLUDE-WORD VARYING WS-EXCL-IDX
059300             FROM 1 BY 1
059400             UNTIL WS-EXCL-IDX > WS-EXCLUDE-COUNT
059500                OR WS-EXCLUDE-FOUND.
059600     IF WS-EXCLUDE-FOUND
059700         ADD 1 TO ST-EXCLUDED-BY-TITLE
059800         SET WS-RECORD-EXCLUDED TO TRUE
059900     ELSE
060000         MOVE 'N' TO WS-RECORD-EXCLUDED-SW
060100         ADD 1 TO ST-AFTER-TITLE-FILTER
060200     END-IF.
060300*---------------------------------------------------------------*
060400 2310-SCAN-ONE-EXCLUDE-WORD.
060500*---------------------------------------------------------------*
060600     MOVE 0 TO WS-TALLY.
060700     INSPECT WS-TITLE-UPPER TALLYING WS-TALLY FOR ALL
060800         WS-EXCLUDE-TEXT(WS-EXCL-IDX)(1:WS-EXCLUDE-LEN(WS-EXCL-IDX)).
060900     IF WS-TALLY > 0
061000         SET WS-EXCLUDE-FOUND TO TRUE
061100     END-IF.
061200*---------------------------------------------------------------*
061300* 2400-DUPLICATE-CHECK -- STEP 3D.  COMPARISON STOPS AT THE
061400* FIRST SCORE AT OR ABOVE THE CONFIGURED THRESHOLD.
061500*---------------------------------------------------------------*
061600 2400-DUPLICATE-CHECK.
061700*---------------------------------------------------------------*
061800     MOVE SC-TITLE TO WS-NORM-IN.
061900     PERFORM 6000-NORMALIZE-TITLE.
062000     MOVE WS-NORM-OUT     TO WS-SCOPUS-NORM-TITLE.
062100     MOVE WS-NORM-OUT-LEN TO WS-SCOPUS-NORM-LEN.
062200     SET WS-DUP-NOT-FOUND TO TRUE.
062300     PERFORM 2410-SCAN-ONE-UNITED-TITLE VARYING WS-UNTD-IDX
062400             FROM 1 BY 1
062500             UNTIL WS-UNTD-IDX > WS-UNITED-TABLE-SIZE
062600                OR WS-DUPLICATE-FOUND.
062700     IF WS-DUPLICATE-FOUND
062800         ADD 1 TO ST-DUPLICATES
062900         SET WS-RECORD-IS-DUPLICATE TO TRUE
063000     ELSE
063100         MOVE 'N' TO WS-RECORD-IS-DUPLICATE-SW
063200         ADD 1 TO ST-NEW-ARTICLES
063300     END-IF.
063400*---------------------------------------------------------------*
063500 2410-SCAN-ONE-UNITED-TITLE.
063600*---------------------------------------------------------------*
063700     CALL 'SCOPSIM' USING WS-SCOPUS-NORM-TITLE,
063800                           WS-SCOPUS-NORM-LEN,
063900                           TBL-UNTD-NORM-TITLE(WS-UNTD-IDX),
064000                           TBL-UNTD-NORM-LEN(WS-UNTD-IDX),
064100                           WS-SIMILARITY-SCORE.
064200     IF WS-SIMILARITY-SCORE >= WS-SIMILARITY-THRESHOLD
064300         SET WS-DUPLICATE-FOUND TO TRUE
064400     END-IF.
064500*---------------------------------------------------------------*
064600* 2500-EXTRACT-AFFILIATED-AUTHORS -- STEP 3E.  BUILDS THE
064700* "; "-JOINED SHORT-NAME LIST AND COUNT, PLUS (REQ 26-215) THE
064800* WITH-ID AND FULL-NAME BREAKDOWNS RESOLVED AGAINST THE
064900* FULL-NAME/ID LOOKUP THAT 2505 BUILDS FROM SC-AUTHOR-FULL-NAMES.
065000*---------------------------------------------------------------*
065100 2500-EXTRACT-AFFILIATED-AUTHORS.
065200*---------------------------------------------------------------*
065300     MOVE 0 TO WS-AFFIL-AUTHOR-COUNT.
065400     MOVE SPACES TO WS-AFFIL-SHORT-LIST, WS-AFFIL-WITH-ID-LIST,
065500                     WS-AFFIL-FULLNAME-LIST.
065600     MOVE 1 TO WS-AFFIL-SHORT-LIST-PTR, WS-AFFIL-WITH-ID-PTR,
065700                WS-AFFIL-FULLNAME-PTR.
065800     PERFORM 2505-BUILD-FULLNAME-LOOKUP.
065900     IF SC-AUTHORS-WITH-AFFIL NOT = SPACE
066000         MOVE SC-AUTHORS-WITH-AFFIL TO WS-AFFIL-TEXT
066100         MOVE 1 TO WS-AFFIL-PTR
066200         PERFORM 2510-SCAN-NEXT-AFFIL-BLOCK
066300             UNTIL WS-AFFIL-PTR > WS-AFFIL-TEXT-LEN
066400     END-IF.
066500     COMPUTE WS-AFFIL-SHORT-LIST-LEN =
066600             WS-AFFIL-SHORT-LIST-PTR - 1.
066700     COMPUTE WS-AFFIL-WITH-ID-LEN =
066800             WS-AFFIL-WITH-ID-PTR - 1.
066900     COMPUTE WS-AFFIL-FULLNAME-LEN =
067000             WS-AFFIL-FULLNAME-PTR - 1.
067100*---------------------------------------------------------------*
067200* 2505-BUILD-FULLNAME-LOOKUP -- SPLITS SC-AUTHOR-FULL-NAMES ON
067300* ";" INTO "NAME (ID)" BLOCKS AND LOADS WS-FULLNAME-TABLE, KEYED
067400* BY LAST NAME (TEXT BEFORE THE FIRST COMMA).  A REPEATED LAST
067500* NAME OVERWRITES THE EARLIER ROW -- LAST ONE WINS.  BLOCKS NOT
067600* MATCHING THE "NAME (DIGITS)" SHAPE ARE IGNORED.
067700*---------------------------------------------------------------*
067800 2505-BUILD-FULLNAME-LOOKUP.
067900*---------------------------------------------------------------*
068000     MOVE 0 TO WS-FULLNAME-COUNT.
068100     IF SC-AUTHOR-FULL-NAMES NOT = SPACE
068200         MOVE SC-AUTHOR-FULL-NAMES TO WS-FN-SOURCE-TEXT
068300         MOVE 1 TO WS-FN-PTR
068400         PERFORM 2506-SCAN-NEXT-FULLNAME-BLOCK
068500             UNTIL WS-FN-PTR > WS-FN-TEXT-LEN
068600     END-IF.
068700*---------------------------------------------------------------*
068800 2506-SCAN-NEXT-FULLNAME-BLOCK.
068900*---------------------------------------------------------------*
069000     MOVE SPACES TO WS-FN-BLOCK.
069100     UNSTRING WS-FN-SOURCE-TEXT DELIMITED BY ';'
069200         INTO WS-FN-BLOCK
069300         WITH POINTER WS-FN-PTR.
069400     IF WS-FN-BLOCK NOT = SPACE
069500         PERFORM 2507-PARSE-ONE-FULLNAME-BLOCK
069600     END-IF.
069700*---------------------------------------------------------------*
069800* 2507-PARSE-ONE-FULLNAME-BLOCK -- A BLOCK QUALIFIES ONLY WHEN
069900* IT CONTAINS "(" AND THE TEXT UP TO THE CLOSING ")" IS ALL
070000* DIGITS; ANYTHING ELSE IS DROPPED, PER REQ 26-215.
070100*---------------------------------------------------------------*
070200 2507-PARSE-ONE-FULLNAME-BLOCK.
070300*---------------------------------------------------------------*
070400     MOVE SPACES TO WS-FN-NAME-RAW, WS-FN-PAREN-REST, WS-FN-ID-RAW.
070500     MOVE SPACES TO WS-FN-NAME-T, WS-FN-ID-T, WS-FN-LASTNAME-RAW.
070600     MOVE 0 TO WS-FN-PAREN-COUNT, WS-FN-NAME-LEN, WS-FN-ID-LEN.
070700     UNSTRING WS-FN-BLOCK DELIMITED BY '('
070800         INTO WS-FN-NAME-RAW, WS-FN-PAREN-REST
070900         TALLYING IN WS-FN-PAREN-COUNT.
071000     IF WS-FN-PAREN-COUNT = 2
071100         UNSTRING WS-FN-PAREN-REST DELIMITED BY ')'
071200             INTO WS-FN-ID-RAW
071300         MOVE WS-FN-NAME-RAW  TO WS-TRIM-INPUT
071400         PERFORM 6200-TRIM-WORK-FIELD
071500         MOVE WS-TRIM-OUTPUT  TO WS-FN-NAME-T
071600         MOVE WS-TRIM-OUT-LEN TO WS-FN-NAME-LEN
071700         MOVE WS-FN-ID-RAW    TO WS-TRIM-INPUT
071800         PERFORM 6200-TRIM-WORK-FIELD
071900         MOVE WS-TRIM-OUTPUT  TO WS-FN-ID-T
072000         MOVE WS-TRIM-OUT-LEN TO WS-FN-ID-LEN
072100         IF WS-FN-ID-LEN > 11
072200             MOVE 11 TO WS-FN-ID-LEN
072300         END-IF
072400         IF WS-FN-NAME-LEN > 0 AND WS-FN-ID-LEN > 0
072500                 AND WS-FN-ID-T(1:WS-FN-ID-LEN) IS NUMERIC
072600             UNSTRING WS-FN-NAME-T DELIMITED BY ','
072700                 INTO WS-FN-LASTNAME-RAW
072800             MOVE WS-FN-LASTNAME-RAW TO WS-TRIM-INPUT
072900             PERFORM 6200-TRIM-WORK-FIELD
073000             MOVE WS-TRIM-OUTPUT  TO WS-FN-LASTNAME-T
073100             MOVE WS-TRIM-OUT-LEN TO WS-FN-LASTNAME-LEN
073200             PERFORM 2508-ADD-FULLNAME-TO-TABLE
073300         END-IF
073400     END-IF.
073500*---------------------------------------------------------------*
073600* 2508-ADD-FULLNAME-TO-TABLE -- UPSERT BY LAST NAME; 2509
073700* OVERWRITES AN EXISTING ROW IN PLACE WHEN IT FINDS ONE, SO
073800* ONLY THE "NOT FOUND" PATH BELOW EVER APPENDS A NEW ROW.
073900*---------------------------------------------------------------*
074000 2508-ADD-FULLNAME-TO-TABLE.
074100*---------------------------------------------------------------*
074200     SET WS-FN-DUP-NOT-FOUND TO TRUE.
074300     IF WS-FULLNAME-COUNT > 0
074400         PERFORM 2509-SCAN-ONE-EXISTING-FULLNAME VARYING WS-FN-IDX
074500                 FROM 1 BY 1
074600                 UNTIL WS-FN-IDX > WS-FULLNAME-COUNT
074700                    OR WS-FN-DUP-FOUND
074800     END-IF.
074900     IF WS-FN-DUP-NOT-FOUND
075000         IF WS-FULLNAME-COUNT < 80
075100             ADD 1 TO WS-FULLNAME-COUNT
075200             MOVE WS-FN-LASTNAME-T
075300                 TO TBL-FN-LASTNAME(WS-FULLNAME-COUNT)
075400             MOVE WS-FN-NAME-T(1:WS-FN-NAME-LEN)
075500                 TO TBL-FN-FULLNAME(WS-FULLNAME-COUNT)
075600             MOVE WS-FN-NAME-LEN
075700                 TO TBL-FN-FULLNAME-LEN(WS-FULLNAME-COUNT)
075800             MOVE WS-FN-ID-T(1:WS-FN-ID-LEN)
075900                 TO TBL-FN-ID(WS-FULLNAME-COUNT)
076000             MOVE WS-FN-ID-LEN
076100                 TO TBL-FN-ID-LEN(WS-FULLNAME-COUNT)
076200         END-IF
076300     END-IF.
076400*---------------------------------------------------------------*
076500 2509-SCAN-ONE-EXISTING-FULLNAME.
076600*---------------------------------------------------------------*
076700     IF TBL-FN-LASTNAME(WS-FN-IDX) = WS-FN-LASTNAME-T
076800         SET WS-FN-DUP-FOUND TO TRUE
076900         MOVE WS-FN-NAME-T(1:WS-FN-NAME-LEN)
077000             TO TBL-FN-FULLNAME(WS-FN-IDX)
077100         MOVE WS-FN-NAME-LEN
077200             TO TBL-FN-FULLNAME-LEN(WS-FN-IDX)
077300         MOVE WS-FN-ID-T(1:WS-FN-ID-LEN)
077400             TO TBL-FN-ID(WS-FN-IDX)
077500         MOVE WS-FN-ID-LEN
077600             TO TBL-FN-ID-LEN(WS-FN-IDX)
077700     END-IF.
077800*---------------------------------------------------------------*
077900 2510-SCAN-NEXT-AFFIL-BLOCK.
078000*---------------------------------------------------------------*
078100     MOVE SPACES TO WS-AFFIL-BLOCK.
078200     UNSTRING WS-AFFIL-TEXT DELIMITED BY ';'
078300         INTO WS-AFFIL-BLOCK
078400         WITH POINTER WS-AFFIL-PTR.
078500     IF WS-AFFIL-BLOCK NOT = SPACE
078600         PERFORM 2520-PROCESS-ONE-AFFIL-BLOCK
078700     END-IF.
078800*---------------------------------------------------------------*
078900 2520-PROCESS-ONE-AFFIL-BLOCK.
079000*---------------------------------------------------------------*
079100     MOVE WS-AFFIL-BLOCK TO WS-AFFIL-BLOCK-UPPER.
079200     INSPECT WS-AFFIL-BLOCK-UPPER CONVERTING
079300         'abcdefghijklmnopqrstuvwxyz' TO
079400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
079500     SET WS-BLOCK-NOT-AFFILIATED TO TRUE.
079600     PERFORM 2521-SCAN-ONE-AFFIL-KEYWORD VARYING WS-KW-IDX
079700             FROM 1 BY 1
079800             UNTIL WS-KW-IDX > WS-AFFIL-KEYWORD-COUNT
079900                OR WS-BLOCK-AFFILIATED.
080000     IF WS-BLOCK-AFFILIATED
080100         PERFORM 2530-BUILD-SHORT-NAME
080200     END-IF.
080300*---------------------------------------------------------------*
080400 2521-SCAN-ONE-AFFIL-KEYWORD.
080500*---------------------------------------------------------------*
080600     MOVE 0 TO WS-TALLY.
080700     INSPECT WS-AFFIL-BLOCK-UPPER TALLYING WS-TALLY FOR ALL
080800         WS-AFFIL-KEYWORD(WS-KW-IDX)
080900             (1:WS-AFFIL-KEYWORD-LEN(WS-KW-IDX)).
081000     IF WS-TALLY > 0
081100         SET WS-BLOCK-AFFILIATED TO TRUE
081200     END-IF.
081300*---------------------------------------------------------------*
081400* 2530-BUILD-SHORT-NAME -- SPLIT ON "," -- PART 1 = LAST NAME,
081500* PART 2 = FIRST NAME.  FEWER THAN TWO PARTS SKIPS THE BLOCK.
081600*---------------------------------------------------------------*
081700 2530-BUILD-SHORT-NAME.
081800*---------------------------------------------------------------*
081900     MOVE SPACES TO WS-AA-LASTNAME, WS-AA-FIRSTNAME, WS-AA-REST.
082000     MOVE 0 TO WS-AFFIL-PART-COUNT.
082100     UNSTRING WS-AFFIL-BLOCK DELIMITED BY ','
082200         INTO WS-AA-LASTNAME, WS-AA-FIRSTNAME, WS-AA-REST
082300         TALLYING IN WS-AFFIL-PART-COUNT.
082400     IF WS-AFFIL-PART-COUNT >= 2
082500         MOVE WS-AA-LASTNAME  TO WS-TRIM-INPUT
082600         PERFORM 6200-TRIM-WORK-FIELD
082700         MOVE WS-TRIM-OUTPUT  TO WS-AA-LASTNAME-T
082800         MOVE WS-TRIM-OUT-LEN TO WS-AA-LASTNAME-LEN
082900         IF WS-AA-LASTNAME-LEN = 0
083000             MOVE 1 TO WS-AA-LASTNAME-LEN
083100         END-IF
083200         MOVE WS-AA-FIRSTNAME TO WS-TRIM-INPUT
083300         PERFORM 6200-TRIM-WORK-FIELD
083400         MOVE WS-TRIM-OUTPUT  TO WS-AA-FIRSTNAME-T
083500         MOVE WS-TRIM-OUT-LEN TO WS-AA-FIRSTNAME-LEN
083600         IF WS-AA-FIRSTNAME-T = SPACE
083700             MOVE SPACES TO WS-AA-INITIAL-PART
083800             COMPUTE WS-AA-SHORT-NAME-LEN =
083900                     WS-AA-LASTNAME-LEN + 2
084000         ELSE
084100             MOVE WS-AA-FIRSTNAME-T(1:1) TO WS-AA-INITIAL-PART(1:1)
084200             MOVE '.'                    TO WS-AA-INITIAL-PART(2:1)
084300             COMPUTE WS-AA-SHORT-NAME-LEN =
084400                     WS-AA-LASTNAME-LEN + 2 + 2
084500         END-IF
084600         MOVE SPACES TO WS-AA-SHORT-NAME-WORK
084700         STRING WS-AA-LASTNAME-T(1:WS-AA-LASTNAME-LEN)
084800                     DELIMITED BY SIZE
084900                ', '  DELIMITED BY SIZE
085000                WS-AA-INITIAL-PART DELIMITED BY SPACE
085100             INTO WS-AA-SHORT-NAME-WORK
085200         END-STRING
085300         PERFORM 2535-RESOLVE-FULL-NAME-WITH-ID
085400         PERFORM 2545-ADD-FULLNAME-TO-LISTS
085500         PERFORM 2540-ADD-SHORT-NAME-TO-LIST
085600     END-IF.
085700*---------------------------------------------------------------*
085800* 2540-ADD-SHORT-NAME-TO-LIST -- "; "-JOIN, DUPLICATES KEPT.
085900*---------------------------------------------------------------*
086000 2540-ADD-SHORT-NAME-TO-LIST.
086100*---------------------------------------------------------------*
086200     IF WS-AFFIL-AUTHOR-COUNT = 0
086300         STRING WS-AA-SHORT-NAME-WORK(1:WS-AA-SHORT-NAME-LEN)
086400                     DELIMITED BY SIZE
086500             INTO WS-AFFIL-SHORT-LIST
086600             WITH POINTER WS-AFFIL-SHORT-LIST-PTR
086700         END-STRING
086800     ELSE
086900         STRING '; ' DELIMITED BY SIZE
087000                WS-AA-SHORT-NAME-WORK(1:WS-AA-SHORT-NAME-LEN)
087100                     DELIMITED BY SIZE
087200             INTO WS-AFFIL-SHORT-LIST
087300             WITH POINTER WS-AFFIL-SHORT-LIST-PTR
087400         END-STRING
087500     END-IF.
087600     ADD 1 TO WS-AFFIL-AUTHOR-COUNT.
087700*---------------------------------------------------------------*
087800* 2535-RESOLVE-FULL-NAME-WITH-ID -- REQ 26-215.  LOOKS WS-AA-
087900* LASTNAME-T UP IN WS-FULLNAME-TABLE (CASE-SENSITIVE, EXACT --
088000* UNLIKE THE DEPARTMENT LOOKUP THIS IS NOT UPPERCASED FIRST).  A
088100* HIT GIVES "FULLNAME (ID)" AND "FULLNAME"; A MISS FALLS BACK TO
088200* "LAST, FIRST" FOR BOTH, WITH NO ID.
088300*---------------------------------------------------------------*
088400 2535-RESOLVE-FULL-NAME-WITH-ID.
088500*---------------------------------------------------------------*
088600     SET WS-FN-NOT-MATCHED TO TRUE.
088700     MOVE SPACES TO WS-AA-WITH-ID-WORK, WS-AA-FULLNAME-WORK.
088800     IF WS-FULLNAME-COUNT > 0
088900         PERFORM 2536-SCAN-ONE-FULLNAME-ROW VARYING WS-FN-IDX
089000                 FROM 1 BY 1
089100                 UNTIL WS-FN-IDX > WS-FULLNAME-COUNT
089200                    OR WS-FN-MATCHED
089300     END-IF.
089400     IF WS-FN-NOT-MATCHED
089500         IF WS-AA-FIRSTNAME-T = SPACE
089600             STRING WS-AA-LASTNAME-T(1:WS-AA-LASTNAME-LEN)
089700                         DELIMITED BY SIZE
089800                    ', '  DELIMITED BY SIZE
089900                 INTO WS-AA-WITH-ID-WORK
090000             END-STRING
090100             COMPUTE WS-AA-WITH-ID-LEN = WS-AA-LASTNAME-LEN + 2
090200             MOVE WS-AA-WITH-ID-WORK TO WS-AA-FULLNAME-WORK
090300             MOVE WS-AA-WITH-ID-LEN  TO WS-AA-FULLNAME-LEN
090400         ELSE
090500             STRING WS-AA-LASTNAME-T(1:WS-AA-LASTNAME-LEN)
090600                         DELIMITED BY SIZE
090700                    ', '  DELIMITED BY SIZE
090800                    WS-AA-FIRSTNAME-T(1:WS-AA-FIRSTNAME-LEN)
090900                         DELIMITED BY SIZE
091000                 INTO WS-AA-WITH-ID-WORK
091100             END-STRING
091200             COMPUTE WS-AA-WITH-ID-LEN =
091300                     WS-AA-LASTNAME-LEN + 2 + WS-AA-FIRSTNAME-LEN
091400             MOVE WS-AA-WITH-ID-WORK TO WS-AA-FULLNAME-WORK
091500             MOVE WS-AA-WITH-ID-LEN  TO WS-AA-FULLNAME-LEN
091600         END-IF
091700     END-IF.
091800*---------------------------------------------------------------*
091900 2536-SCAN-ONE-FULLNAME-ROW.
092000*---------------------------------------------------------------*
092100     IF TBL-FN-LASTNAME(WS-FN-IDX) = WS-AA-LASTNAME-T
092200         SET WS-FN-MATCHED TO TRUE
092300         MOVE TBL-FN-FULLNAME(WS-FN-IDX)
092400                  (1:TBL-FN-FULLNAME-LEN(WS-FN-IDX))
092500             TO WS-AA-FULLNAME-WORK
092600         MOVE TBL-FN-FULLNAME-LEN(WS-FN-IDX) TO WS-AA-FULLNAME-LEN
092700         STRING TBL-FN-FULLNAME(WS-FN-IDX)
092800                      (1:TBL-FN-FULLNAME-LEN(WS-FN-IDX))
092900                     DELIMITED BY SIZE
093000                ' (' DELIMITED BY SIZE
093100                TBL-FN-ID(WS-FN-IDX)
093200                      (1:TBL-FN-ID-LEN(WS-FN-IDX))
093300                     DELIMITED BY SIZE
093400                ')'  DELIMITED BY SIZE
093500             INTO WS-AA-WITH-ID-WORK
093600         END-STRING
093700         COMPUTE WS-AA-WITH-ID-LEN =
093800                 TBL-FN-FULLNAME-LEN(WS-FN-IDX) + 2
093900                 + TBL-FN-ID-LEN(WS-FN-IDX) + 1
094000     END-IF.
094100*---------------------------------------------------------------*
094200* 2545-ADD-FULLNAME-TO-LISTS -- SAME "; "-JOIN AS 2540, FOR THE
094300* WITH-ID AND FULL-NAME LISTS.  MUST RUN BEFORE 2540 BUMPS THE
094400* COUNT, SINCE BOTH TEST THE SAME "FIRST ENTRY?" COUNTER.
094500*---------------------------------------------------------------*
094600 2545-ADD-FULLNAME-TO-LISTS.
094700*---------------------------------------------------------------*
094800     IF WS-AFFIL-AUTHOR-COUNT = 0
094900         STRING WS-AA-WITH-ID-WORK(1:WS-AA-WITH-ID-LEN)
095000                     DELIMITED BY SIZE
095100             INTO WS-AFFIL-WITH-ID-LIST
095200             WITH POINTER WS-AFFIL-WITH-ID-PTR
095300         END-STRING
095400         STRING WS-AA-FULLNAME-WORK(1:WS-AA-FULLNAME-LEN)
095500                     DELIMITED BY SIZE
095600             INTO WS-AFFIL-FULLNAME-LIST
095700             WITH POINTER WS-AFFIL-FULLNAME-PTR
095800         END-STRING
095900     ELSE
096000         STRING '; ' DELIMITED BY SIZE
096100                WS-AA-WITH-ID-WORK(1:WS-AA-WITH-ID-LEN)
096200                     DELIMITED BY SIZE
096300             INTO WS-AFFIL-WITH-ID-LIST
096400             WITH POINTER WS-AFFIL-WITH-ID-PTR
096500         END-STRING
096600         STRING '; ' DELIMITED BY SIZE
096700                WS-AA-FULLNAME-WORK(1:WS-AA-FULLNAME-LEN)
096800                     DELIMITED BY SIZE
096900             INTO WS-AFFIL-FULLNAME-LIST
097000             WITH POINTER WS-AFFIL-FULLNAME-PTR
097100         END-STRING
097200     END-IF.
097300*---------------------------------------------------------------*
097400* 2600-MAP-DEPARTMENTS -- STEP 3F.
097500*---------------------------------------------------------------*
097600 2600-MAP-DEPARTMENTS.
097700*---------------------------------------------------------------*
097800     MOVE SPACES TO WS-DEPT-JOINED-LIST.
097900     MOVE 1 TO WS-DEPT-JOINED-PTR.
098000     MOVE 0 TO WS-DEPT-SEEN-COUNT.
098100     MOVE 'N' TO WS-ANY-AUTHOR-NOT-FOUND-SW.
098200     IF WS-AFFIL-SHORT-LIST NOT = SPACE
098300         MOVE 1 TO WS-AUTH-SCAN-PTR
098400         PERFORM 2610-SCAN-NEXT-AUTHOR-NAME
098500             UNTIL WS-AUTH-SCAN-PTR > WS-AFFIL-SHORT-LIST-LEN
098600     END-IF.
098700     PERFORM 2690-SET-REVIEW-FLAG.
098800*---------------------------------------------------------------*
098900 2610-SCAN-NEXT-AUTHOR-NAME.
099000*---------------------------------------------------------------*
099100     MOVE SPACES TO WS-AUTH-NAME-BLOCK.
099200     UNSTRING WS-AFFIL-SHORT-LIST(1:WS-AFFIL-SHORT-LIST-LEN)
099300             DELIMITED BY ';'
099400         INTO WS-AUTH-NAME-BLOCK
099500         WITH POINTER WS-AUTH-SCAN-PTR.
099600     IF WS-AUTH-NAME-BLOCK NOT = SPACE
099700         MOVE WS-AUTH-NAME-BLOCK TO WS-TRIM-INPUT
099800         PERFORM 6200-TRIM-WORK-FIELD
099900         MOVE WS-TRIM-OUTPUT     TO WS-AUTH-NAME-TRIMMED
100000         MOVE WS-AUTH-NAME-TRIMMED TO WS-AUTH-NAME-UPPER
100100         INSPECT WS-AUTH-NAME-UPPER CONVERTING
100200             'abcdefghijklmnopqrstuvwxyz' TO
100300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
100400         PERFORM 2620-LOOKUP-ONE-AUTHOR
100500     END-IF.
100600*---------------------------------------------------------------*
100700* 2620-LOOKUP-ONE-AUTHOR -- SCANS THE WHOLE TABLE; EVERY MATCH
100800* CONTRIBUTES ITS DEPARTMENT, NOT JUST THE FIRST ONE FOUND.
100900*---------------------------------------------------------------*
101000 2620-LOOKUP-ONE-AUTHOR.
101100*---------------------------------------------------------------*
101200     MOVE 'N' TO WS-AUTHOR-FOUND-SW.
101300     PERFORM 2621-SCAN-ONE-DEPT-ROW VARYING WS-DEPT-IDX
101400             FROM 1 BY 1
101500             UNTIL WS-DEPT-IDX > WS-DEPT-TABLE-SIZE.
101600     IF NOT WS-AUTHOR-FOUND
101700         SET WS-ANY-AUTHOR-NOT-FOUND TO TRUE
101800     END-IF.
101900*---------------------------------------------------------------*
102000 2621-SCAN-ONE-DEPT-ROW.
102100*---------------------------------------------------------------*
102200     IF WS-AUTH-NAME-UPPER = TBL-DP-AUTHOR-NAME-UPPER(WS-DEPT-IDX)
102300         SET WS-AUTHOR-FOUND TO TRUE
102400         IF TBL-DP-DEPARTMENT(WS-DEPT-IDX) NOT = SPACE
102500             PERFORM 2630-ADD-DEPARTMENT-IF-NEW
102600         END-IF
102700     END-IF.
102800*---------------------------------------------------------------*
102900 2630-ADD-DEPARTMENT-IF-NEW.
103000*---------------------------------------------------------------*
103100     MOVE TBL-DP-DEPARTMENT(WS-DEPT-IDX) TO WS-TRIM-INPUT.
103200     PERFORM 6200-TRIM-WORK-FIELD.
103300     MOVE WS-TRIM-OUTPUT  TO WS-DEPT-NAME-TRIMMED.
103400     MOVE WS-TRIM-OUT-LEN TO WS-DEPT-NAME-LEN.
103500     MOVE 'N' TO WS-DEPT-ALREADY-SEEN-SW.
103600     PERFORM 2631-SCAN-ONE-SEEN-DEPT VARYING WS-DS-IDX
103700             FROM 1 BY 1
103800             UNTIL WS-DS-IDX > WS-DEPT-SEEN-COUNT
103900                OR WS-DEPT-ALREADY-SEEN.
104000     IF NOT WS-DEPT-ALREADY-SEEN
104100         ADD 1 TO WS-DEPT-SEEN-COUNT
104200         MOVE WS-DEPT-NAME-TRIMMED
104300             TO WS-DEPT-SEEN-ENTRY(WS-DEPT-SEEN-COUNT)
104400         IF WS-DEPT-SEEN-COUNT = 1
104500             STRING WS-DEPT-NAME-TRIMMED(1:WS-DEPT-NAME-LEN)
104600                         DELIMITED BY SIZE
104700                 INTO WS-DEPT-JOINED-LIST
104800                 WITH POINTER WS-DEPT-JOINED-PTR
104900             END-STRING
105000         ELSE
105100             STRING '; ' DELIMITED BY SIZE
105200                    WS-DEPT-NAME-TRIMMED(1:WS-DEPT-NAME-LEN)
105300                         DELIMITED BY SIZE
105400                 INTO WS-DEPT-JOINED-LIST
105500                 WITH POINTER WS-DEPT-JOINED-PTR
105600             END-STRING
105700         END-IF
105800     END-IF.
105900*---------------------------------------------------------------*
106000 2631-SCAN-ONE-SEEN-DEPT.
106100*---------------------------------------------------------------*
106200     IF WS-DEPT-SEEN-ENTRY(WS-DS-IDX) = WS-DEPT-NAME-TRIMMED
106300         SET WS-DEPT-ALREADY-SEEN TO TRUE
106400     END-IF.
106500*---------------------------------------------------------------*
106600* 2690-SET-REVIEW-FLAG -- PRIORITY ORDER PER REQ 14-077.
106700*---------------------------------------------------------------*
106800 2690-SET-REVIEW-FLAG.
106900*---------------------------------------------------------------*
107000     IF WS-ANY-AUTHOR-NOT-FOUND
107100         SET WS-NEEDS-REVIEW TO TRUE
107200         MOVE 'NOTFOUND' TO WS-REVIEW-REASON
107300         ADD 1 TO ST-HIGHLIGHTED
107400     ELSE
107500         IF WS-DEPT-SEEN-COUNT > 1
107600             SET WS-NEEDS-REVIEW TO TRUE
107700             MOVE 'MULTIPLE' TO WS-REVIEW-REASON
107800             ADD 1 TO ST-HIGHLIGHTED
107900         ELSE
108000             SET WS-REVIEW-NOT-NEEDED TO TRUE
108100             MOVE SPACES TO WS-REVIEW-REASON
108200         END-IF
108300     END-IF.
108400*---------------------------------------------------------------*
108500* 2700-BUILD-AND-WRITE-OUTPUT-RECORD -- STEP 3G.  OUT-ALL-AUTHORS
108600* AND OUT-AUTHOR-FULL-NAMES ARE STRAIGHT COPIES OF THE SOURCE
108700* FIELDS, NOT FILTERED TO THE AFFILIATED SET -- THAT HAS ALWAYS
108800* BEEN THE RESEARCH OFFICE'S WORKSHEET CONVENTION.
108900*---------------------------------------------------------------*
109000 2700-BUILD-AND-WRITE-OUTPUT-RECORD.
109100*---------------------------------------------------------------*
109200     MOVE SPACES TO NEWARTS-RECORD.
109300     MOVE WS-DEPT-JOINED-LIST    TO OUT-DEPARTMENT.
109400     MOVE WS-AFFIL-SHORT-LIST    TO OUT-AUTHORS.
109500     MOVE SC-AUTHORS             TO OUT-ALL-AUTHORS.
109600     MOVE SC-AUTHOR-FULL-NAMES   TO OUT-AUTHOR-FULL-NAMES.
109700     MOVE SC-TITLE               TO OUT-TITLE.
109800     IF SC-YEAR-R = SPACES
109900         MOVE SPACES TO OUT-YEAR
110000     ELSE
110100         MOVE SC-YEAR-R TO OUT-YEAR
110200     END-IF.
110300     MOVE SC-SOURCE-TITLE        TO OUT-SOURCE-TITLE.
110400     MOVE SC-VOLUME              TO OUT-VOLUME.
110500     MOVE SC-ISSUE               TO OUT-ISSUE.
110600     MOVE SC-ART-NO              TO OUT-ART-NO.
110700     MOVE SC-PAGE-START          TO OUT-PAGE-START.
110800     MOVE SC-PAGE-END            TO OUT-PAGE-END.
110900     MOVE SC-PAGE-COUNT          TO OUT-PAGE-COUNT.
111000     MOVE 'Scopus'               TO OUT-SOURCE.
111100     MOVE WS-REVIEW-FLAG         TO OUT-REVIEW-FLAG.
111200     MOVE WS-REVIEW-REASON       TO OUT-REVIEW-REASON.
111300     WRITE NEWARTS-RECORD.
111400     IF NOT NEWARTS-OK
111500         DISPLAY 'SCOPNEW: NEWARTS WRITE FAILED, STATUS '
111600                 NEWARTS-STATUS
111700     END-IF.
111800*---------------------------------------------------------------*
111900* 3000-CLOSE-FILES
112000*---------------------------------------------------------------*
112100 3000-CLOSE-FILES.
112200*---------------------------------------------------------------*
112300     CLOSE SCOPUS-FILE UNITED-FILE DEPTMAP-FILE
112400           NEWARTS-FILE RUNSTATS-FILE.
112500*---------------------------------------------------------------*
112600* 4000-PRINT-RUNSTATS-REPORT -- STEP 4 OF THE MAIN PIPELINE.
112700*---------------------------------------------------------------*
112800 4000-PRINT-RUNSTATS-REPORT.
112900*---------------------------------------------------------------*
113000     MOVE 'SCOPUS RECORDS READ:'        TO FSL-LABEL.
113100     MOVE ST-ORIG-SCOPUS                TO FSL-COUNT.
113200     PERFORM 4900-WRITE-STATS-LINE.
113300     MOVE 'UNITED RECORDS READ:'        TO FSL-LABEL.
113400     MOVE ST-ORIG-UNITED                TO FSL-COUNT.
113500     PERFORM 4900-WRITE-STATS-LINE.
113600     MOVE 'AFTER YEAR FILTER (SCOPUS):'  TO FSL-LABEL.
113700     MOVE ST-AFTER-YEAR-SCOPUS           TO FSL-COUNT.
113800     PERFORM 4900-WRITE-STATS-LINE.
113900     MOVE 'AFTER YEAR FILTER (UNITED):'  TO FSL-LABEL.
114000     MOVE ST-AFTER-YEAR-UNITED           TO FSL-COUNT.
114100     PERFORM 4900-WRITE-STATS-LINE.
114200     MOVE 'EXCLUDED BY TITLE:'           TO FSL-LABEL.
114300     MOVE ST-EXCLUDED-BY-TITLE           TO FSL-COUNT.
114400     PERFORM 4900-WRITE-STATS-LINE.
114500     MOVE 'AFTER TITLE FILTER:'          TO FSL-LABEL.
114600     MOVE ST-AFTER-TITLE-FILTER          TO FSL-COUNT.
114700     PERFORM 4900-WRITE-STATS-LINE.
114800     MOVE 'DUPLICATES FOUND:'            TO FSL-LABEL.
114900     MOVE ST-DUPLICATES                  TO FSL-COUNT.
115000     PERFORM 4900-WRITE-STATS-LINE.
115100     MOVE 'NEW ARTICLES:'                TO FSL-LABEL.
115200     MOVE ST-NEW-ARTICLES                TO FSL-COUNT.
115300     PERFORM 4900-WRITE-STATS-LINE.
115400     MOVE 'WITH AFFILIATED AUTHORS:'      TO FSL-LABEL.
115500     MOVE ST-AFFILIATED                   TO FSL-COUNT.
115600     PERFORM 4900-WRITE-STATS-LINE.
115700     MOVE 'WITHOUT AFFILIATED AUTHORS:'   TO FSL-LABEL.
115800     MOVE ST-NO-AFFILIATED                TO FSL-COUNT.
115900     PERFORM 4900-WRITE-STATS-LINE.
116000     MOVE 'FLAGGED FOR REVIEW:'           TO FSL-LABEL.
116100     MOVE ST-HIGHLIGHTED                  TO FSL-COUNT.
116200     PERFORM 4900-WRITE-STATS-LINE.
116300*---------------------------------------------------------------*
116400 4900-WRITE-STATS-LINE.
116500*---------------------------------------------------------------*
116600     MOVE FORMAT-STATS-LINE TO RUNSTATS-PRINT-RECORD.
116700     IF WS-FIRST-STATS-LINE
116800         WRITE RUNSTATS-PRINT-RECORD AFTER ADVANCING TOP-OF-FORM
116900         MOVE 'N' TO WS-FIRST-STATS-LINE-SW
117000     ELSE
117100         WRITE RUNSTATS-PRINT-RECORD AFTER ADVANCING 1 LINE
117200     END-IF.
117300*---------------------------------------------------------------*
117400* 5000-CHECK-YEAR-SELECTED -- SHARED BY THE SCOPUS AND UNITED
117500* YEAR FILTERS.  CALLER MOVES THE YEAR TO WS-YEAR-TO-CHECK FIRST.
117600*---------------------------------------------------------------*
117700 5000-CHECK-YEAR-SELECTED.
117800*---------------------------------------------------------------*
117900     SET WS-YEAR-NOT-SELECTED TO TRUE.
118000     PERFORM 5010-CHECK-ONE-SELECTED-YEAR VARYING WS-YR-IDX
118100             FROM 1 BY 1
118200             UNTIL WS-YR-IDX > WS-SELECTED-YEAR-COUNT
118300                OR WS-YEAR-SELECTED.
118400*---------------------------------------------------------------*
118500 5010-CHECK-ONE-SELECTED-YEAR.
118600*---------------------------------------------------------------*
118700     IF WS-YEAR-TO-CHECK = WS-SELECTED-YEAR(WS-YR-IDX)
118800         SET WS-YEAR-SELECTED TO TRUE
118900     END-IF.
119000*---------------------------------------------------------------*
119100* 6000-NORMALIZE-TITLE -- LOWERCASE, COLLAPSE RUNS OF BLANKS TO
119200* ONE, TRIM.  CALLER MOVES THE SOURCE TITLE TO WS-NORM-IN FIRST;
119300* RESULT COMES BACK IN WS-NORM-OUT / WS-NORM-OUT-LEN.  A BLANK
119400* INPUT FALLS STRAIGHT THROUGH TO A ZERO-LENGTH RESULT.
119500*---------------------------------------------------------------*
119600 6000-NORMALIZE-TITLE.
119700*---------------------------------------------------------------*
119800     INSPECT WS-NORM-IN CONVERTING
119900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
120000         'abcdefghijklmnopqrstuvwxyz'.
120100     MOVE SPACES TO WS-NORM-OUT.
120200     MOVE 0 TO WS-NORM-OUT-LEN.
120300     SET WS-NORM-SPACE-NOT-PENDING TO TRUE.
120400     PERFORM 6010-SCAN-ONE-NORM-CHAR VARYING WS-NORM-SCAN-IDX
120500             FROM 1 BY 1
120600             UNTIL WS-NORM-SCAN-IDX > 300.
120700*---------------------------------------------------------------*
120800 6010-SCAN-ONE-NORM-CHAR.
120900*---------------------------------------------------------------*
121000     IF WS-NORM-IN-CHAR(WS-NORM-SCAN-IDX) = SPACE
121100         IF WS-NORM-OUT-LEN > 0
121200             SET WS-NORM-SPACE-PENDING TO TRUE
121300         END-IF
121400     ELSE
121500         IF WS-NORM-SPACE-PENDING
121600             ADD 1 TO WS-NORM-OUT-LEN
121700             MOVE SPACE TO WS-NORM-OUT-CHAR(WS-NORM-OUT-LEN)
121800             SET WS-NORM-SPACE-NOT-PENDING TO TRUE
121900         END-IF
122000         ADD 1 TO WS-NORM-OUT-LEN
122100         MOVE WS-NORM-IN-CHAR(WS-NORM-SCAN-IDX) TO
122200             WS-NORM-OUT-CHAR(WS-NORM-OUT-LEN)
122300     END-IF.
122400*---------------------------------------------------------------*
122500* 6200-TRIM-WORK-FIELD -- LEFT/RIGHT BLANK TRIM ON A 120-BYTE
122600* WORK BUFFER.  CALLER MOVES THE SOURCE TO WS-TRIM-INPUT FIRST;
122700* RESULT COMES BACK LEFT-JUSTIFIED IN WS-TRIM-OUTPUT, WITH ITS
122800* SIGNIFICANT LENGTH IN WS-TRIM-OUT-LEN (ZERO IF ALL BLANK).
122900*---------------------------------------------------------------*
123000 6200-TRIM-WORK-FIELD.
123100*---------------------------------------------------------------*
123200     MOVE 0 TO WS-TRIM-FNS, WS-TRIM-LNS.
123300     PERFORM 6210-SCAN-ONE-TRIM-CHAR VARYING WS-TRIM-IDX
123400             FROM 1 BY 1 UNTIL WS-TRIM-IDX > 120.
123500     MOVE SPACES TO WS-TRIM-OUTPUT.
123600     IF WS-TRIM-FNS > 0
123700         COMPUTE WS-TRIM-OUT-LEN = WS-TRIM-LNS - WS-TRIM-FNS + 1
123800         MOVE WS-TRIM-INPUT(WS-TRIM-FNS:WS-TRIM-OUT-LEN)
123900             TO WS-TRIM-OUTPUT
124000     ELSE
124100         MOVE 0 TO WS-TRIM-OUT-LEN
124200     END-IF.
124300*---------------------------------------------------------------*
124400 6210-SCAN-ONE-TRIM-CHAR.
124500*---------------------------------------------------------------*
124600     IF WS-TRIM-INPUT(WS-TRIM-IDX:1) NOT = SPACE
124700         IF WS-TRIM-FNS = 0
124800             MOVE WS-TRIM-IDX TO WS-TRIM-FNS
124900         END-IF
125000         MOVE WS-TRIM-IDX TO WS-TRIM-LNS
125100     END-IF.
125200*---------------------------------------------------------------*
125300* 9000-ABORT-RUN -- ONLY REACHED VIA GO TO FROM 1100-OPEN-FILES
125400* WHEN SCOPUS-FILE OR NEWARTS-FILE FAILED TO OPEN.  CLOSES
125500* WHATEVER DID OPEN AND ENDS THE JOB WITHOUT RUNNING THE
125600* EXTRACT -- THE SAME SHORT-CIRCUIT THIS SHOP'S JOBS HAVE
125700* ALWAYS TAKEN ON A MISSING INPUT FILE.  CH260815.
125800*---------------------------------------------------------------*
125900 9000-ABORT-RUN.
126000*---------------------------------------------------------------*
126100     DISPLAY 'SCOPNEW: RUN TERMINATED, ESSENTIAL FILE NOT OPEN'.
126200     CLOSE SCOPUS-FILE UNITED-FILE DEPTMAP-FILE
126300           NEWARTS-FILE RUNSTATS-FILE.
126400     GOBACK.
