000100*---------------------------------------------------------------*
000200* UNTDC    -- UNITED MASTER-LIST RECORD LAYOUT
000300*             ONE ENTRY PER ARTICLE ALREADY RECORDED BY THE
000400*             RESEARCH OFFICE.  THIS RECORD FILLS ITS 304-BYTE
000500*             CONTRACT EXACTLY -- NO TRAILING FILLER PAD FITS.
000600*---------------------------------------------------------------*
000700 01  UNITED-RECORD.
000800     05  UN-TITLE                    PIC X(300).
000900     05  UN-YEAR                     PIC 9(04).
001000     05  UN-YEAR-R REDEFINES UN-YEAR PIC X(04).
