000100*---------------------------------------------------------------*
000200* NEWARC   -- NEW-ARTICLE OUTPUT RECORD LAYOUT (FILE NEWARTS)
000300*             ONE ENTRY PER NEW, AFFILIATED ARTICLE.  OUT-SOURCE
000400*             IS A CONSTANT; OUT-PRESENTATION, OUT-DATA,
000500*             OUT-AMOUNT AND OUT-QUARTILE ARE LEFT BLANK FOR THE
000600*             RESEARCH OFFICE TO FILL IN BY HAND AFTER REVIEW.
000700*---------------------------------------------------------------*
000800 01  NEWARTS-RECORD.
000900     05  OUT-DEPARTMENT              PIC X(160).
001000     05  OUT-AUTHORS                 PIC X(200).
001100     05  OUT-ALL-AUTHORS             PIC X(200).
001200     05  OUT-AUTHOR-FULL-NAMES       PIC X(400).
001300     05  OUT-TITLE                   PIC X(300).
001400     05  OUT-YEAR                    PIC X(04).
001500     05  OUT-SOURCE-TITLE            PIC X(150).
001600     05  OUT-VOLUME                  PIC X(10).
001700     05  OUT-ISSUE                   PIC X(10).
001800     05  OUT-ART-NO                  PIC X(15).
001900     05  OUT-PAGE-START               PIC X(10).
002000     05  OUT-PAGE-END                PIC X(10).
002100     05  OUT-PAGE-COUNT              PIC X(05).
002200     05  OUT-SOURCE                  PIC X(10).
002300     05  OUT-PRESENTATION            PIC X(10).
002400     05  OUT-DATA                    PIC X(10).
002500     05  OUT-AMOUNT                  PIC X(10).
002600     05  OUT-QUARTILE                PIC X(10).
002700     05  OUT-REVIEW-FLAG             PIC X(01).
002800         88  OUT-NEEDS-REVIEW               VALUE 'Y'.
002900         88  OUT-REVIEW-NOT-NEEDED          VALUE 'N'.
003000     05  OUT-REVIEW-REASON           PIC X(10).
003100         88  OUT-REASON-NOTFOUND            VALUE 'NOTFOUND'.
003200         88  OUT-REASON-MULTIPLE            VALUE 'MULTIPLE'.
003300     05  FILLER                      PIC X(100).
